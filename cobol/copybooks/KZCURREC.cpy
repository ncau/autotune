000100*****************************************************KZCURREC*
000200*                                                                *
000300*    COPY MEMBER.. KZCURREC                                      *
000400*    SYSTEM....... ASTRAL RESOURCE RECOMMENDATION BATCH (KZ01)   *
000500*                                                                *
000600*A   ABSTRACT..                                                  *
000700*    ONE OCCURRENCE PER CONTAINER.  CARRIES THE RESOURCE         *
000800*    REQUEST AND LIMIT CURRENTLY CONFIGURED ON THE CONTAINER     *
000900*    SPEC, AS LAST OBSERVED BY THE MONITOR.  KZLIMCAL USES       *
001000*    THESE FOUR FIGURES TO DECIDE WHETHER A RECOMMENDED LIMIT    *
001100*    CAN PRESERVE THE CURRENT REQUEST:LIMIT RATIO OR MUST FALL   *
001200*    BACK TO A STRAIGHT COPY OF THE RECOMMENDED REQUEST.         *
001300*                                                                *
001400*    A ZERO IN CUR-CPU-LIMIT OR CUR-MEM-LIMIT MEANS THE          *
001500*    CONTAINER SPEC CARRIES NO LIMIT FOR THAT RESOURCE -- NOT    *
001600*    A LIMIT OF LITERAL ZERO.  SAME CONVENTION APPLIES TO A      *
001700*    ZERO REQUEST.  SEE KZ96-003.                                *
001800*                                                                *
001900*----------------------------------------------------------------*
002000* MAINTENANCE LOG                                                *
002100*----------------------------------------------------------------*
002200* DATE       BY   TICKET     DESCRIPTION                         *
002300*----------   ---  ---------  -----------------------------------*
002400* 1992-02-18  RHT  KZ92-004   ORIGINAL LAYOUT -- CPU REQUEST AND  *
002500*                             LIMIT ONLY, ONE OWNING RESOURCE.   *
002600* 1994-08-22  JMS  KZ94-018   ADDED MEMORY REQUEST/LIMIT PAIR SO *
002700*                             LIMIT CALC COVERS BOTH RESOURCES.  *
002800* 1996-05-07  DKL  KZ96-003   DOCUMENTED ZERO-MEANS-ABSENT RULE  *
002900*                             AFTER KZLIMCAL DEFECT KZ96-002.    *
003000* 1999-01-19  PBQ  KZY2K-011  Y2K REVIEW -- NO DATE FIELDS ON    *
003100*                             THIS LAYOUT, NO CHANGE REQUIRED.   *
003200*----------------------------------------------------------------*
003300*
003400 01  CONTAINER-CURRENT-RECORD.
003500*--------------------------------------------------------------*
003600*   KEY FIELD                                                    *
003700*--------------------------------------------------------------*
003800     05  CC-CONTAINER-ID           PIC X(30).
003900     05  CC-CONTAINER-KEY-R REDEFINES CC-CONTAINER-ID.
004000         10  CC-CTR-NAMESPACE      PIC X(15).
004100         10  CC-CTR-SHORT-ID       PIC X(15).
004200*--------------------------------------------------------------*
004300*   CURRENTLY CONFIGURED CPU -- CORES, 4 DECIMAL PLACES          *
004400*--------------------------------------------------------------*
004500     05  CC-CPU-CURRENT.
004600         10  CC-CUR-CPU-REQUEST    PIC S9(7)V9(4).
004700         10  CC-CUR-CPU-LIMIT      PIC S9(7)V9(4).
004800             88  CC-CPU-LIMIT-ABSENT    VALUE ZERO.
004900*--------------------------------------------------------------*
005000*   CURRENTLY CONFIGURED MEMORY -- MIB, 2 DECIMAL PLACES         *
005100*--------------------------------------------------------------*
005200     05  CC-MEM-CURRENT.
005300         10  CC-CUR-MEM-REQUEST    PIC S9(9)V9(2).
005400         10  CC-CUR-MEM-LIMIT      PIC S9(9)V9(2).
005500             88  CC-MEM-LIMIT-ABSENT    VALUE ZERO.
005600*--------------------------------------------------------------*
005700*   EXPANSION AREA -- PADS RECORD TO 80 BYTES FIXED LENGTH.      *
005800*--------------------------------------------------------------*
005900     05  FILLER                    PIC X(06).
006000     05  CC-EXPANSION-R REDEFINES FILLER.
006100         10  CC-CUR-POD-COUNT      PIC 9(02) COMP.
006200         10  FILLER                PIC X(04).
