000100*****************************************************KZIVUREC*
000200*                                                                *
000300*    COPY MEMBER.. KZIVUREC                                      *
000400*    SYSTEM....... ASTRAL RESOURCE RECOMMENDATION BATCH (KZ01)   *
000500*                                                                *
000600*A   ABSTRACT..                                                  *
000700*    ONE OCCURRENCE OF THIS LAYOUT IS WRITTEN TO THE INTERVAL    *
000800*    USAGE FILE (KZIVUSE) FOR EVERY MONITORING INTERVAL THAT     *
000900*    THE METRICS COLLECTOR ROLLS UP FOR A CONTAINER.  RECORDS    *
001000*    ARE GROUPED ON THE FILE BY CONTAINER AND ORDERED BY THE     *
001100*    INTERVAL START TIMESTAMP WITHIN A CONTAINER -- THE BATCH    *
001200*    DEPENDS ON THAT ORDERING FOR ITS CONTROL BREAK LOGIC AND    *
001300*    DOES NOT RE-SORT THE FILE.                                  *
001400*                                                                *
001500*    THE CONTAINER-ID FIELD IS CARRIED ON EVERY INTERVAL ROW     *
001600*    (RATHER THAN ONLY ON A HEADER ROW) SO THAT KZDURENG CAN     *
001700*    DETECT THE CONTAINER CONTROL BREAK BY SIMPLE COMPARE OF     *
001800*    THE KEY ON CONSECUTIVE RECORDS -- SEE KZ94-017 BELOW.       *
001900*                                                                *
002000*----------------------------------------------------------------*
002100* MAINTENANCE LOG                                                *
002200*----------------------------------------------------------------*
002300* DATE       BY   TICKET     DESCRIPTION                         *
002400*----------   ---  ---------  -----------------------------------*
002500* 1987-06-02  RHT  KZ87-002   ORIGINAL LAYOUT FOR IVU INTERVAL    *
002600*                             FEED FROM THE METRICS COLLECTOR.   *
002700* 1989-11-14  DKL  KZ89-041   ADDED CPU-THROTTLE-SUM/MAX PAIR    *
002800*                             FOR CFS-QUOTA THROTTLING STATS.    *
002900* 1991-04-30  RHT  KZ91-009   WIDENED MEMORY FIELDS TO S9(9)V99  *
003000*                             SO MULTI-GB RSS FITS THE PICTURE.  *
003100* 1994-08-22  JMS  KZ94-017   ADDED CONTAINER-ID TO EVERY ROW    *
003200*                             SO THE CONTROL BREAK IN KZDURENG   *
003300*                             DOES NOT NEED A SEPARATE HEADER.   *
003400* 1998-12-03  DKL  KZY2K-004  Y2K REVIEW -- TIMESTAMPS ARE X(19) *
003500*                             'YYYY-MM-DD HH:MM:SS' ALREADY, NO  *
003600*                             2-DIGIT YEAR STORAGE IN THIS AREA. *
003700* 2003-02-11  PBQ  KZ03-006   ADDED UNIT LABEL FIELDS SO MIXED   *
003800*                             CORES/MILLICORE FEEDS CAN CARRY    *
003900*                             THEIR OWN FORMAT DOWNSTREAM.       *
004000*----------------------------------------------------------------*
004100*
004200 01  INTERVAL-USAGE-RECORD.
004300*--------------------------------------------------------------*
004400*   KEY FIELDS -- CONTROL BREAK IS ON IU-CONTAINER-ID           *
004500*--------------------------------------------------------------*
004600     05  IU-CONTAINER-ID           PIC X(30).
004700     05  IU-CONTAINER-KEY-R REDEFINES IU-CONTAINER-ID.
004800         10  IU-CTR-NAMESPACE      PIC X(15).
004900         10  IU-CTR-SHORT-ID       PIC X(15).
005000*--------------------------------------------------------------*
005100*   INTERVAL WINDOW                                            *
005200*--------------------------------------------------------------*
005300     05  IU-INTERVAL-START-TS      PIC X(19).
005400     05  IU-START-TS-R REDEFINES IU-INTERVAL-START-TS.
005500         10  IU-START-DATE         PIC X(10).
005600         10  FILLER                PIC X(01).
005700         10  IU-START-TIME         PIC X(08).
005800     05  IU-INTERVAL-END-TS        PIC X(19).
005900     05  IU-INTERVAL-DURATION-MIN  PIC 9(05).
006000*--------------------------------------------------------------*
006100*   CPU USAGE STATISTICS -- CORES, 4 DECIMAL PLACES             *
006200*--------------------------------------------------------------*
006300     05  IU-CPU-STATS.
006400         10  IU-CPU-USAGE-SUM      PIC S9(7)V9(4).
006500         10  IU-CPU-USAGE-MAX      PIC S9(7)V9(4).
006600         10  IU-CPU-USAGE-AVG      PIC S9(7)V9(4).
006700         10  IU-CPU-THROTTLE-SUM   PIC S9(7)V9(4).
006800         10  IU-CPU-THROTTLE-MAX   PIC S9(7)V9(4).
006900*--------------------------------------------------------------*
007000*   MEMORY USAGE STATISTICS -- MIB, 2 DECIMAL PLACES            *
007100*--------------------------------------------------------------*
007200     05  IU-MEM-STATS.
007300         10  IU-MEM-USAGE-MAX      PIC S9(9)V9(2).
007400         10  IU-MEM-USAGE-SUM      PIC S9(9)V9(2).
007500         10  IU-MEM-USAGE-AVG      PIC S9(9)V9(2).
007600         10  IU-MEM-RSS-SUM        PIC S9(9)V9(2).
007700*--------------------------------------------------------------*
007800*   UNIT LABELS                                                 *
007900*--------------------------------------------------------------*
008000     05  IU-CPU-FORMAT             PIC X(10).
008100     05  IU-MEM-FORMAT             PIC X(10).
008200*--------------------------------------------------------------*
008300*   EXPANSION AREA -- PADS RECORD TO 200 BYTES FIXED LENGTH.    *
008400*   KZ03-006 TOOK 8 BYTES OF WHAT WAS PLAIN FILLER; DO NOT      *
008500*   SHRINK THIS FURTHER WITHOUT RE-BLOCKING KZIVUSE ON ALL      *
008600*   DOWNSTREAM JOBS THAT READ IT FIXED-LENGTH.                  *
008700*--------------------------------------------------------------*
008800     05  FILLER                    PIC X(08).
008900     05  IU-EXPANSION-R REDEFINES FILLER.
009000         10  IU-SOURCE-POD-CNT     PIC 9(04) COMP.
009100         10  FILLER                PIC X(04).
