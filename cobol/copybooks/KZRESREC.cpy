000100*****************************************************KZRESREC*
000200*                                                                *
000300*    COPY MEMBER.. KZRESREC                                      *
000400*    SYSTEM....... ASTRAL RESOURCE RECOMMENDATION BATCH (KZ01)   *
000500*                                                                *
000600*A   ABSTRACT..                                                  *
000700*    ONE OCCURRENCE PER CONTAINER PER RECOMMENDATION SUB-        *
000800*    CATEGORY (LAST15DAYS, LAST7DAYS, LAST1DAY, ...).            *
000900*    WRITTEN BY KZDURENG, THEN RE-WRITTEN IN PLACE BY KZLIMCAL   *
001000*    ONCE THE RATIO-PRESERVING LIMIT HAS BEEN DECIDED.  A        *
001100*    BLANK REC-NOTIFICATION-CODE MEANS THE ROW CARRIES A CLEAN   *
001200*    RECOMMENDATION WITH NOTHING TO REPORT.                      *
001300*                                                                *
001400*----------------------------------------------------------------*
001500* MAINTENANCE LOG                                                *
001600*----------------------------------------------------------------*
001700* DATE       BY   TICKET     DESCRIPTION                         *
001800*----------   ---  ---------  -----------------------------------*
001900* 1994-08-22  JMS  KZ94-019   ORIGINAL OUTPUT LAYOUT FOR THE      *
002000*                             DURATION-BASED ENGINE FILEPASS.    *
002100* 1996-05-07  DKL  KZ96-004   ADDED NOTIFICATION CODE/TEXT PAIR   *
002200*                             SO SKIPPED WINDOWS CARRY A REASON. *
002300* 1999-01-19  PBQ  KZY2K-012  Y2K REVIEW -- REC-PERIOD IS A       *
002400*                             LITERAL NAME, NOT A DATE, NO       *
002500*                             CHANGE REQUIRED.                  *
002600* 2001-07-30  RHT  KZ01-003   WIDENED NOTIFICATION TEXT TO 60     *
002700*                             BYTES TO FIT THE RATIO-PRESERVING  *
002800*                             LIMIT MESSAGE TEXT FROM KZLIMCAL.  *
002900* 2005-06-09  MCT  KZ05-011   WIDENED NOTIFICATION TEXT AGAIN,   *
003000*                             TO 80 BYTES -- KZLIMCAL NOW EMITS  *
003100*                             A SEPARATE INFO TEXT FOR EACH OF   *
003200*                             THE NO-CURRENT-LIMIT, NO-CURRENT-  *
003300*                             REQUEST AND RATIO-PRESERVED CASES. *
003400* 2005-07-21  MCT  KZ05-014   SUB-CATEGORY NAMES RESPELLED       *
003500*                             WITHOUT UNDERSCORES (LAST15DAYS,   *
003600*                             LAST7DAYS, LAST1DAY) SO THEY FIT   *
003700*                             REC-PERIOD'S 10 BYTES WITHOUT      *
003800*                             MID-WORD TRUNCATION.               *
003900*----------------------------------------------------------------*
004000*
004100 01  RECOMMENDATION-RESULT-RECORD.
004200*--------------------------------------------------------------*
004300*   KEY FIELDS                                                   *
004400*--------------------------------------------------------------*
004500     05  REC-CONTAINER-ID          PIC X(30).
004600     05  REC-PERIOD                PIC X(10).
004700         88  REC-PERIOD-15-DAY     VALUE 'LAST15DAYS'.
004800         88  REC-PERIOD-7-DAY      VALUE 'LAST7DAYS '.
004900         88  REC-PERIOD-1-DAY      VALUE 'LAST1DAY  '.
005000*--------------------------------------------------------------*
005100*   MONITORED DURATION                                          *
005200*--------------------------------------------------------------*
005300     05  REC-DURATION-HOURS        PIC S9(7)V9(2).
005400*--------------------------------------------------------------*
005500*   RECOMMENDED CPU -- CORES, 4 DECIMAL PLACES                   *
005600*--------------------------------------------------------------*
005700     05  REC-CPU-FIGURES.
005800         10  REC-CPU-REQUEST       PIC S9(7)V9(4).
005900         10  REC-CPU-LIMIT         PIC S9(7)V9(4).
006000*--------------------------------------------------------------*
006100*   RECOMMENDED MEMORY -- MIB, 2 DECIMAL PLACES                  *
006200*--------------------------------------------------------------*
006300     05  REC-MEM-FIGURES.
006400         10  REC-MEM-REQUEST       PIC S9(9)V9(2).
006500         10  REC-MEM-LIMIT         PIC S9(9)V9(2).
006600*--------------------------------------------------------------*
006700*   NOTIFICATION                                                 *
006800*--------------------------------------------------------------*
006900     05  REC-NOTIFICATION-CODE     PIC X(04).
007000         88  REC-NOTIFY-INFO       VALUE 'INFO'.
007100         88  REC-NOTIFY-WARN       VALUE 'WARN'.
007200         88  REC-NOTIFY-ERROR      VALUE 'ERRO'.
007300         88  REC-NOTIFY-NONE       VALUE SPACES.
007400     05  REC-NOTIFICATION-TEXT     PIC X(80).
007500*--------------------------------------------------------------*
007600*   EXPANSION AREA -- PADS RECORD TO 190 BYTES FIXED LENGTH.     *
007700*--------------------------------------------------------------*
007800     05  FILLER                    PIC X(13).
007900     05  REC-EXPANSION-R REDEFINES FILLER.
008000         10  REC-WINDOW-SEQ-NO     PIC 9(02) COMP.
008100         10  FILLER                PIC X(11).
