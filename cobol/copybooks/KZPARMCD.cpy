000100*****************************************************KZPARMCD*
000200*                                                                *
000300*    COPY MEMBER.. KZPARMCD                                      *
000400*    SYSTEM....... ASTRAL RESOURCE RECOMMENDATION BATCH (KZ01)   *
000500*                                                                *
000600*A   ABSTRACT..                                                  *
000700*    ONE-CARD PARAMETER RECORD READ BY KZDURENG AT START OF      *
000800*    RUN FROM //PARMIN.  CARRIES THE MONITORING-END-TIME THE     *
000900*    WINDOWS ARE MEASURED BACK FROM AND THE ADJUST-USAGE-BASED-  *
001000*    LIMIT SWITCH (FORMERLY A GLOBAL CONFIG SWITCH IN THE        *
001100*    ON-LINE SYSTEM, CARRIED HERE AS A PLAIN BATCH PARAMETER     *
001200*    CARD).  THE SWITCH IS READ ONCE AND HELD FOR                *
001300*    THE WHOLE RUN -- IT DOES NOT VARY BY CONTAINER.              *
001400*                                                                *
001500*----------------------------------------------------------------*
001600* MAINTENANCE LOG                                                *
001700*----------------------------------------------------------------*
001800* DATE       BY   TICKET     DESCRIPTION                         *
001900*----------   ---  ---------  -----------------------------------*
002000* 1994-08-22  JMS  KZ94-020   ORIGINAL PARM CARD -- MONITORING    *
002100*                             END TIME ONLY.                     *
002200* 1997-10-02  DKL  KZ97-013   ADDED ADJUST-USAGE-RATIO SWITCH SO  *
002300*                             LIMIT CALC CAN BE TOGGLED WITHOUT   *
002400*                             A RECOMPILE.                       *
002500*----------------------------------------------------------------*
002600*
002700 01  PARM-CARD-RECORD.
002800     05  PC-MONITORING-END-TS      PIC X(19).
002900     05  FILLER                    PIC X(01).
003000     05  PC-ADJUST-RATIO-SWITCH    PIC X(01).
003100         88  PC-ADJUST-RATIO-ON    VALUE 'Y'.
003200         88  PC-ADJUST-RATIO-OFF   VALUE 'N'.
003300     05  FILLER                    PIC X(59).
