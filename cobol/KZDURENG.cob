000100       IDENTIFICATION DIVISION.
000200      *
000300       PROGRAM-ID. KZDURENG.
000400       AUTHOR. ROBERT H TATE.
000500       INSTALLATION. ASTRAL BATCH SYSTEMS GROUP.
000600       DATE-WRITTEN. 1987-06-02.
000700       DATE-COMPILED.
000800       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900      *
001000      ******************************************************************
001100      *                                                                *
001200      *A    ABSTRACT..                                                 *
001300      *  DURATION-BASED RESOURCE RECOMMENDATION ENGINE.  FOR EVERY     *
001400      *  CONTAINER ON THE INTERVAL USAGE FEED, AND FOR EACH OF THE     *
001500      *  FIXED LOOK-BACK WINDOWS BELOW, COMPUTES A RECOMMENDED CPU     *
001600      *  AND MEMORY REQUEST (90TH PERCENTILE OF PER-INTERVAL USAGE)    *
001700      *  AND A RECOMMENDED CPU AND MEMORY LIMIT (PEAK USAGE TIMES      *
001800      *  ESTIMATED CONCURRENT POD COUNT), PLUS THE TOTAL MONITORED     *
001900      *  DURATION FOR THE WINDOW.  WINDOWS WITH TOO LITTLE HISTORY     *
002000      *  ARE SKIPPED WITH AN INFO NOTIFICATION INSTEAD OF AN AMOUNT.   *
002100      *  THIS IS STEP 1 OF THE NIGHTLY RECOMMENDATION RUN -- STEP 2    *
002200      *  (KZLIMCAL) RE-READS THIS STEP'S WORK FILE AND DECIDES THE     *
002300      *  FINAL LIMIT FIGURE AGAINST THE CONTAINER'S CURRENT CONFIG.    *
002400      *                                                                *
002500      *J    JCL..                                                      *
002600      *                                                                *
002700      * //KZDURENG EXEC PGM=KZDURENG                                   *
002800      * //SYSOUT   DD SYSOUT=*                                         *
002900      * //KZPARMIN DD DSN=KZ.T0511.PARMCARD.DATA,DISP=SHR              *
003000      * //KZIVUSE  DD DSN=KZ.T0511.IVUSAGE.DATA,DISP=SHR               *
003100      * //KZRECTMP DD DSN=&&KZRECTMP,                                  *
003200      * //            DISP=(,PASS,DELETE),UNIT=SYSDA,                  *
003300      * //            SPACE=(CYL,(5,5),RLSE)                           *
003400      * //*  KZRECTMP IS PASSED TO THE KZLIMCAL STEP IN THE SAME       *
003500      * //*  JOB -- SEE KZLIMCAL JCL BANNER.                           *
003600      *                                                                *
003700      *P    ENTRY PARAMETERS..                                         *
003800      *     NONE.                                                      *
003900      *                                                                *
004000      *E    ERRORS DETECTED BY THIS ELEMENT..                          *
004100      *     I/O ERROR ON FILES.  ABEND VIA 99-ABEND BELOW.             *
004200      *                                                                *
004300      *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004400      *     NONE -- ALL DATE ARITHMETIC AND PERCENTILE WORK IS         *
004500      *     INLINE, SEE THE 5X-SERIES UTILITY PARAGRAPHS.              *
004600      *                                                                *
004700      *U    USER CONSTANTS AND TABLES REFERENCED..                     *
004800      *     WS-WINDOW-TABLE -- FIXED SUB-CATEGORY LIST, ORDERED.       *
004900      *                                                                *
005000      ******************************************************************
005100      *----------------------------------------------------------------*
005200      * MAINTENANCE LOG                                                *
005300      *----------------------------------------------------------------*
005400      * DATE       BY   TICKET      DESCRIPTION                        *
005500      *----------  ---  ----------  ---------------------------------*
005600      * 1987-06-02 RHT  KZ87-002    ORIGINAL FILEPASS -- CPU REQUEST   *
005700      *                             ONLY, ONE WINDOW (LAST_7_DAYS).    *
005800      * 1988-09-19 RHT  KZ88-014    ADDED LAST_15_DAYS AND LAST_1_DAY  *
005900      *                             WINDOWS, FIXED PROCESSING ORDER.   *
006000      * 1989-11-14 DKL  KZ89-041    ADDED CPU LIMIT CALCULATION (MAX-  *
006100      *                             CPU TIMES MAX-PODS RULE).          *
006200      * 1991-04-30 RHT  KZ91-009    ADDED MEMORY REQUEST AND LIMIT,    *
006300      *                             WIDENED WORK FIELDS TO S9(9)V99.   *
006400      * 1992-07-08 JMS  KZ92-011    "NOT ENOUGH DATA" SKIP ADDED FOR   *
006500      *                             WINDOWS OLDER THAN THE FEED.       *
006600      * 1994-08-22 JMS  KZ94-017    CONTROL BREAK NOW KEYED ON THE     *
006700      *                             CONTAINER-ID CARRIED ON EVERY IU   *
006800      *                             ROW INSTEAD OF A HEADER RECORD.    *
006900      * 1996-05-07 DKL  KZ96-003    PERCENTILE NOW USES NEAREST-RANK   *
007000      *                             CEILING FORMULA, NOT INTERPOLATED. *
007100      * 1997-10-02 DKL  KZ97-013    OUTPUT RENAMED TO A WORK FILE --   *
007200      *                             KZLIMCAL STEP NOW OWNS THE FINAL   *
007300      *                             RECOMMENDATION-RESULT-FILE.        *
007400      * 1998-12-03 DKL  KZY2K-004   Y2K REVIEW -- ALL DATES HANDLED AS *
007500      *                             FULL YYYY-MM-DD STRINGS, DAY-     *
007600      *                             SUBTRACT LOGIC IS CENTURY-SAFE.    *
007700      * 1999-02-18 PBQ  KZY2K-004   Y2K REVIEW SIGN-OFF, NO FURTHER    *
007800      *                             CHANGE REQUIRED IN THIS PROGRAM.   *
007900      * 2001-07-30 RHT  KZ01-003    "NO INTERVAL DATA" ERROR TEXT      *
008000      *                             SHORTENED TO FIT 60-BYTE FIELD.    *
008100      * 2004-03-11 PBQ  KZ04-008    RAISED INTERVAL TABLE SIZE FROM    *
008200      *                             800 TO 2000 ENTRIES PER CONTAINER. *
008300      * 2005-07-21 MCT  KZ05-014    WS-WINDOW-LOAD-AREA'S THREE FILLER *
008400      *                             LITERALS WERE NOT UNIFORM WIDTH,   *
008500      *                             AND A GROUP MOVE WAS SMEARING THE *
008600      *                             NAME LITERALS' TRAILING BYTES INTO *
008700      *                             THE COMP DURATION FIELD -- TABLE   *
008800      *                             IS NOW LOADED ENTRY BY ENTRY.  SUB-*
008900      *                             CATEGORY NAMES SHORTENED TO FIT    *
009000      *                             REC-PERIOD'S 10 BYTES CLEANLY.    *
009100      *----------------------------------------------------------------*
009200      *
009300       ENVIRONMENT DIVISION.
009400       CONFIGURATION SECTION.
009500       SPECIAL-NAMES.
009600           C01 IS TOP-OF-FORM
009700           CLASS NUMERIC-TS IS "0123456789"
009800           UPSI-0 IS KZ-RERUN-SWITCH
009900               ON STATUS IS KZ-RERUN
010000               OFF STATUS IS KZ-NOT-RERUN.
010100       INPUT-OUTPUT SECTION.
010200       FILE-CONTROL.
010300           SELECT KZPARMIN-FILE   ASSIGN TO KZPARMIN
010400               FILE STATUS IS WS-PARMIN-STATUS.
010500           SELECT KZIVUSE-FILE    ASSIGN TO KZIVUSE
010600               FILE STATUS IS WS-IVUSE-STATUS.
010700           SELECT KZRECTMP-FILE   ASSIGN TO KZRECTMP
010800               FILE STATUS IS WS-RECTMP-STATUS.
010900      *
011000       DATA DIVISION.
011100       FILE SECTION.
011200      *
011300       FD  KZPARMIN-FILE
011400           RECORDING MODE IS F
011500           BLOCK CONTAINS 0 RECORDS.
011600       01  KZPARMIN-REC               PIC X(80).
011700      *
011800       FD  KZIVUSE-FILE
011900           RECORDING MODE IS F
012000           BLOCK CONTAINS 0 RECORDS.
012100       01  KZIVUSE-REC                PIC X(200).
012200      *
012300       FD  KZRECTMP-FILE
012400           RECORDING MODE IS F
012500           BLOCK CONTAINS 0 RECORDS.
012600       01  KZRECTMP-REC                PIC X(190).
012700      *
012800       WORKING-STORAGE SECTION.
012900       01  FILLER PIC X(32)
013000           VALUE 'KZDURENG WORKING STORAGE BEGINS'.
013100      ******************************************************************
013200      *    FILE STATUS / SWITCH AREA                                   *
013300      ******************************************************************
013400       01  SWITCHES.
013500           05  WS-PARMIN-STATUS        PIC X(02).
013600           05  WS-IVUSE-STATUS         PIC X(02).
013700           05  WS-RECTMP-STATUS        PIC X(02).
013800           05  WS-FILE-STAT-R REDEFINES WS-RECTMP-STATUS.
013900               10  WS-RECTMP-STAT1     PIC X(01).
014000               10  FILLER              PIC X(01).
014100           05  END-OF-FILE-IND         PIC X(01).
014200               88  END-OF-FILE         VALUE 'Y'.
014300               88  CONTINUE-PROCESSING VALUE 'N'.
014400           05  ENOUGH-DATA-IND         PIC X(01).
014500               88  ENOUGH-DATA         VALUE 'Y'.
014600               88  NOT-ENOUGH-DATA     VALUE 'N'.
014700      ******************************************************************
014800      *    PARAMETER CARD                                              *
014900      ******************************************************************
015000           COPY KZPARMCD.
015100      ******************************************************************
015200      *    FIXED WINDOW TABLE -- ORDER IS THE OUTPUT ORDER             *
015300      ******************************************************************
015400       01  WS-WINDOW-TABLE.
015500           05  WS-WINDOW-ENTRY OCCURS 3 TIMES
015600                                INDEXED BY WS-WINDOW-IX.
015700               10  WS-WIN-PERIOD-NAME  PIC X(10).
015800               10  WS-WIN-DURATION-DAYS PIC S9(4) COMP.
015900      ******************************************************************
016000      *    CURRENT CONTAINER'S LOADED INTERVAL TABLE                   *
016100      ******************************************************************
016200       01  WS-CURRENT-CONTAINER-ID     PIC X(30).
016300       01  WS-IV-TABLE-CNT             PIC S9(4) COMP VALUE ZERO.
016400       01  WS-IV-TABLE.
016500           05  WS-IV-ENTRY OCCURS 2000 TIMES
016600                                INDEXED BY WS-IV-IX.
016700               10  WS-IVT-START-TS     PIC X(19).
016800               10  WS-IVT-DUR-MIN      PIC 9(05).
016900               10  WS-IVT-CPU-SUM      PIC S9(7)V9(4).
017000               10  WS-IVT-CPU-MAX      PIC S9(7)V9(4).
017100               10  WS-IVT-CPU-AVG      PIC S9(7)V9(4).
017200               10  WS-IVT-THR-SUM      PIC S9(7)V9(4).
017300               10  WS-IVT-THR-MAX      PIC S9(7)V9(4).
017400               10  WS-IVT-MEM-MAX      PIC S9(9)V9(2).
017500               10  WS-IVT-MEM-SUM      PIC S9(9)V9(2).
017600               10  WS-IVT-MEM-AVG      PIC S9(9)V9(2).
017700               10  WS-IVT-RSS-SUM      PIC S9(9)V9(2).
017800               10  WS-IVT-CPU-FMT      PIC X(10).
017900               10  WS-IVT-MEM-FMT      PIC X(10).
018000       01  WS-IV-MIN-DATE               PIC X(19).
018100       01  WS-LA-VALID-IND             PIC X(01).
018200           88  WS-LA-VALID             VALUE 'Y'.
018300           88  WS-LA-NOT-VALID         VALUE 'N'.
018400      *    LOOK-AHEAD BUFFER -- SAME LAYOUT AS THE INCOMING IU ROW,      *
018500      *    COPIED A SECOND TIME UNDER THE LA- PREFIX SO THE CONTROL     *
018600      *    BREAK CAN COMPARE "THE ROW JUST READ" WITHOUT A REDEFINES    *
018700      *    OF THE FD RECORD AREA.  KZ94-017.                            *
018800           COPY KZIVUREC REPLACING
018900               ==INTERVAL-USAGE-RECORD== BY ==LA-INTERVAL-USAGE-RECORD==
019000               ==IU-==                   BY ==LA-==.
019100      ******************************************************************
019200      *    PER-WINDOW FILTER RESULTS                                   *
019300      ******************************************************************
019400       01  WS-WINDOW-START-TS          PIC X(19).
019500       01  WS-FILT-CNT                 PIC S9(4) COMP VALUE ZERO.
019600       01  WS-FILT-DUR-SUM              PIC S9(9) COMP VALUE ZERO.
019700       01  WS-FILT-MAX-CPU              PIC S9(7)V9(4) VALUE ZERO.
019800       01  WS-FILT-MAX-POD-CPU          PIC S9(7)V9(4) VALUE ZERO.
019900       01  WS-FILT-MAX-MEM              PIC S9(9)V9(2) VALUE ZERO.
020000       01  WS-FILT-MAX-POD-MEM          PIC S9(9)V9(2) VALUE ZERO.
020100       01  WS-CPU-REQ-SORT.
020200           05  WS-CPU-REQ-VAL OCCURS 2000 TIMES
020300                                INDEXED BY WS-CPU-REQ-IX
020400                                PIC S9(7)V9(4).
020500       01  WS-MEM-REQ-SORT.
020600           05  WS-MEM-REQ-VAL OCCURS 2000 TIMES
020700                                INDEXED BY WS-MEM-REQ-IX
020800                                PIC S9(9)V9(2).
020900      ******************************************************************
021000      *    PERCENTILE / SORT UTILITY WORK AREA                         *
021100      ******************************************************************
021200       01  WS-PCTL-N                   PIC S9(4) COMP VALUE ZERO.
021300       01  WS-PCTL-RANK                PIC S9(5) COMP VALUE ZERO.
021400       01  WS-PCTL-NUMERATOR           PIC S9(7) COMP VALUE ZERO.
021500       01  WS-SORT-I                   PIC S9(4) COMP VALUE ZERO.
021600       01  WS-SORT-J                   PIC S9(4) COMP VALUE ZERO.
021700       01  WS-SORT-SWAP-CPU            PIC S9(7)V9(4) VALUE ZERO.
021800       01  WS-SORT-SWAP-MEM            PIC S9(9)V9(2) VALUE ZERO.
021900      ******************************************************************
022000      *    DATE-SUBTRACT WORK AREA (CENTURY-SAFE DAY ARITHMETIC)       *
022100      ******************************************************************
022200       01  WS-DATE-WORK-AREA.
022300           05  WS-DW-YYYY              PIC 9(04) COMP.
022400           05  WS-DW-MM                PIC 9(02) COMP.
022500           05  WS-DW-DD                PIC 9(02) COMP.
022600       01  WS-DATE-TS-R REDEFINES WS-DATE-WORK-AREA.
022700           05  FILLER                  PIC X(08).
022800       01  WS-DAY-SUB-COUNTER          PIC S9(4) COMP VALUE ZERO.
022900       01  WS-LEAP-REMAINDER-4         PIC S9(4) COMP VALUE ZERO.
023000       01  WS-LEAP-REMAINDER-100       PIC S9(4) COMP VALUE ZERO.
023100       01  WS-LEAP-REMAINDER-400       PIC S9(4) COMP VALUE ZERO.
023200       01  WS-LEAP-YEAR-IND            PIC X(01) VALUE 'N'.
023300           88  WS-LEAP-YEAR            VALUE 'Y'.
023400       01  WS-DAYS-IN-MONTH-TABLE.
023500           05  WS-DAYS-IN-MONTH OCCURS 12 TIMES
023600                                INDEXED BY WS-DIM-IX
023700                                PIC 9(02).
023800       01  WS-DAYS-IN-MONTH-LOAD.
023900           05  FILLER PIC X(24) VALUE '312831303130313130313031'.
024000      ******************************************************************
024100      *    COUNTERS AND ACCUMULATORS                                   *
024200      ******************************************************************
024300       01  WS-COUNTERS.
024400           05  WS-CONTAINERS-READ-CNT  PIC S9(9) COMP VALUE ZERO.
024500           05  WS-IV-RECS-READ-CNT     PIC S9(9) COMP VALUE ZERO.
024600           05  WS-PRELIM-WRITTEN-CNT   PIC S9(9) COMP VALUE ZERO.
024700           05  WS-SKIPPED-CNT          PIC S9(9) COMP VALUE ZERO.
024800           05  WS-ERROR-CNT            PIC S9(9) COMP VALUE ZERO.
024900      ******************************************************************
025000      *    PRELIMINARY RESULT RECORD (REUSED FROM KZRESREC)            *
025100      ******************************************************************
025200           COPY KZRESREC.
025300       01  FILLER PIC X(32)
025400           VALUE 'KZDURENG WORKING STORAGE ENDS  '.
025500      *
025600       PROCEDURE DIVISION.
025700      ******************************************************************
025800      *                        MAINLINE LOGIC                          *
025900      ******************************************************************
026000      *
026100       0-CONTROL-PROCESS.
026200           PERFORM 1-INITIALIZATION
026300               THRU 199-INITIALIZATION-EXIT.
026400           PERFORM 11-OPEN-FILES
026500               THRU 1199-OPEN-FILES-EXIT.
026600           PERFORM 12-READ-FIRST-IV-RECORD
026700               THRU 1299-READ-FIRST-IV-RECORD-EXIT.
026800           PERFORM 2-MAIN-PROCESS
026900               THRU 2-MAIN-PROCESS-EXIT
027000               UNTIL END-OF-FILE.
027100           PERFORM EOJ9-CLOSE-FILES
027200               THRU EOJ9999-EXIT.
027300           GOBACK.
027400      *
027500      ******************************************************************
027600      *                         INITIALIZATION                         *
027700      ******************************************************************
027800      *
027900       1-INITIALIZATION.
028000           INITIALIZE WS-COUNTERS.
028100           SET CONTINUE-PROCESSING TO TRUE.
028200           MOVE SPACES TO WS-CURRENT-CONTAINER-ID.
028300           MOVE 'LAST15DAYS' TO WS-WIN-PERIOD-NAME (1).
028400           MOVE 15           TO WS-WIN-DURATION-DAYS (1).
028500           MOVE 'LAST7DAYS'  TO WS-WIN-PERIOD-NAME (2).
028600           MOVE 7            TO WS-WIN-DURATION-DAYS (2).
028700           MOVE 'LAST1DAY'   TO WS-WIN-PERIOD-NAME (3).
028800           MOVE 1            TO WS-WIN-DURATION-DAYS (3).
028900           MOVE WS-DAYS-IN-MONTH-LOAD TO WS-DAYS-IN-MONTH-TABLE.
029000       199-INITIALIZATION-EXIT.
029100           EXIT.
029200      *
029300      ******************************************************************
029400      *                         OPEN ALL FILES                         *
029500      ******************************************************************
029600      *
029700       11-OPEN-FILES.
029800           OPEN INPUT  KZPARMIN-FILE.
029900           IF WS-PARMIN-STATUS NOT = '00'
030000               DISPLAY 'OPEN ERROR ON KZPARMIN - ' WS-PARMIN-STATUS
030100               GO TO EOJ99-ABEND
030200           END-IF.
030300           READ KZPARMIN-FILE INTO PARM-CARD-RECORD.
030400           IF WS-PARMIN-STATUS NOT = '00'
030500               DISPLAY 'READ ERROR ON KZPARMIN - ' WS-PARMIN-STATUS
030600               GO TO EOJ99-ABEND
030700           END-IF.
030800           CLOSE KZPARMIN-FILE.
030900           OPEN INPUT  KZIVUSE-FILE.
031000           IF WS-IVUSE-STATUS NOT = '00'
031100               DISPLAY 'OPEN ERROR ON KZIVUSE - ' WS-IVUSE-STATUS
031200               GO TO EOJ99-ABEND
031300           END-IF.
031400           OPEN OUTPUT KZRECTMP-FILE.
031500           IF WS-RECTMP-STATUS NOT = '00'
031600               DISPLAY 'OPEN ERROR ON KZRECTMP - ' WS-RECTMP-STATUS
031700               GO TO EOJ99-ABEND
031800           END-IF.
031900       1199-OPEN-FILES-EXIT.
032000           EXIT.
032100      *
032200      ******************************************************************
032300      *                    READ AHEAD ONE IU RECORD                    *
032400      ******************************************************************
032500      *    KZ94-017 -- THE CONTROL BREAK NEEDS ONE RECORD OF LOOK-      *
032600      *    AHEAD SO WE KNOW A CONTAINER IS FINISHED BEFORE WE HAVE      *
032700      *    CONSUMED ITS FIRST RECORD FOR THE NEXT CONTAINER.            *
032800      *
032900       12-READ-FIRST-IV-RECORD.
033000           PERFORM 121-READ-ONE-IV-RECORD
033100               THRU 1219-READ-ONE-IV-RECORD-EXIT.
033200       1299-READ-FIRST-IV-RECORD-EXIT.
033300           EXIT.
033400      *
033500       121-READ-ONE-IV-RECORD.
033600           READ KZIVUSE-FILE INTO LA-INTERVAL-USAGE-RECORD
033700               AT END
033800                   SET WS-LA-NOT-VALID TO TRUE
033900                   SET END-OF-FILE TO TRUE
034000               NOT AT END
034100                   SET WS-LA-VALID TO TRUE
034200                   ADD 1 TO WS-IV-RECS-READ-CNT
034300           END-READ.
034400           IF WS-IVUSE-STATUS NOT = '00' AND WS-IVUSE-STATUS NOT = '10'
034500               DISPLAY 'READ ERROR ON KZIVUSE - ' WS-IVUSE-STATUS
034600               GO TO EOJ99-ABEND
034700           END-IF.
034800       1219-READ-ONE-IV-RECORD-EXIT.
034900           EXIT.
035000      *
035100      ******************************************************************
035200      *                        MAIN PROCESS                            *
035300      ******************************************************************
035400      *
035500       2-MAIN-PROCESS.
035600           PERFORM 21-LOAD-CONTAINER-INTERVALS
035700               THRU 2199-LOAD-CONTAINER-INTERVALS-EXIT.
035800           IF WS-IV-TABLE-CNT > ZERO
035900               ADD 1 TO WS-CONTAINERS-READ-CNT
036000               PERFORM 3-PROCESS-WINDOWS
036100                   THRU 399-PROCESS-WINDOWS-EXIT
036200                   VARYING WS-WINDOW-IX FROM 1 BY 1
036300                   UNTIL WS-WINDOW-IX > 3
036400           END-IF.
036500       2-MAIN-PROCESS-EXIT.
036600           EXIT.
036700      *
036800      ******************************************************************
036900      *              LOAD ONE CONTAINER'S INTERVAL ROWS                *
037000      ******************************************************************
037100      *    STEP 1 OF BATCH FLOW UNIT 1 -- READS EVERY IU RECORD FOR     *
037200      *    THE CONTAINER CURRENTLY SITTING IN THE LOOK-AHEAD ROW LEFT  *
037300      *    BY THE PREVIOUS CALL, TRACKING THE MINIMUM                  *
037400      *    INTERVAL-START-TS SEEN AS WS-IV-MIN-DATE.                   *
037500      *
037600       21-LOAD-CONTAINER-INTERVALS.
037700           MOVE ZERO TO WS-IV-TABLE-CNT.
037800           IF WS-LA-NOT-VALID
037900               GO TO 2199-LOAD-CONTAINER-INTERVALS-EXIT
038000           END-IF.
038100           MOVE LA-CONTAINER-ID
038200               TO WS-CURRENT-CONTAINER-ID.
038300           MOVE HIGH-VALUES TO WS-IV-MIN-DATE.
038400       211-LOAD-ONE-INTERVAL.
038500           ADD 1 TO WS-IV-TABLE-CNT.
038600           SET WS-IV-IX TO WS-IV-TABLE-CNT.
038700           MOVE LA-INTERVAL-START-TS
038800               TO WS-IVT-START-TS (WS-IV-IX).
038900           MOVE LA-INTERVAL-DURATION-MIN
039000               TO WS-IVT-DUR-MIN (WS-IV-IX).
039100           MOVE LA-CPU-USAGE-SUM
039200               TO WS-IVT-CPU-SUM (WS-IV-IX).
039300           MOVE LA-CPU-USAGE-MAX
039400               TO WS-IVT-CPU-MAX (WS-IV-IX).
039500           MOVE LA-CPU-USAGE-AVG
039600               TO WS-IVT-CPU-AVG (WS-IV-IX).
039700           MOVE LA-CPU-THROTTLE-SUM
039800               TO WS-IVT-THR-SUM (WS-IV-IX).
039900           MOVE LA-CPU-THROTTLE-MAX
040000               TO WS-IVT-THR-MAX (WS-IV-IX).
040100           MOVE LA-MEM-USAGE-MAX
040200               TO WS-IVT-MEM-MAX (WS-IV-IX).
040300           MOVE LA-MEM-USAGE-SUM
040400               TO WS-IVT-MEM-SUM (WS-IV-IX).
040500           MOVE LA-MEM-USAGE-AVG
040600               TO WS-IVT-MEM-AVG (WS-IV-IX).
040700           MOVE LA-MEM-RSS-SUM
040800               TO WS-IVT-RSS-SUM (WS-IV-IX).
040900           MOVE LA-CPU-FORMAT
041000               TO WS-IVT-CPU-FMT (WS-IV-IX).
041100           MOVE LA-MEM-FORMAT
041200               TO WS-IVT-MEM-FMT (WS-IV-IX).
041300           IF LA-INTERVAL-START-TS < WS-IV-MIN-DATE
041400               MOVE LA-INTERVAL-START-TS
041500                   TO WS-IV-MIN-DATE
041600           END-IF.
041700           PERFORM 121-READ-ONE-IV-RECORD
041800               THRU 1219-READ-ONE-IV-RECORD-EXIT.
041900           IF WS-LA-VALID
042000               IF LA-CONTAINER-ID
042100                       = WS-CURRENT-CONTAINER-ID
042200                   IF WS-IV-TABLE-CNT < 2000
042300                       GO TO 211-LOAD-ONE-INTERVAL
042400                   ELSE
042500                       DISPLAY 'INTERVAL TABLE OVERFLOW FOR '
042600                               WS-CURRENT-CONTAINER-ID
042700                   END-IF
042800               END-IF
042900           END-IF.
043000       2199-LOAD-CONTAINER-INTERVALS-EXIT.
043100           EXIT.
043200      *
043300      ******************************************************************
043400      *        PROCESS ONE FIXED WINDOW FOR THE CURRENT CONTAINER      *
043500      ******************************************************************
043600      *    STEP 2 OF BATCH FLOW UNIT 1 -- DRIVEN BY WS-WINDOW-IX OVER   *
043700      *    WS-WINDOW-TABLE, IN THE FIXED OUTPUT ORDER.                 *
043800      *
043900       3-PROCESS-WINDOWS.
044000           PERFORM 31-COMPUTE-WINDOW-START
044100               THRU 3199-COMPUTE-WINDOW-START-EXIT.
044200           PERFORM 32-CHECK-ENOUGH-DATA
044300               THRU 3299-CHECK-ENOUGH-DATA-EXIT.
044400           INITIALIZE RECOMMENDATION-RESULT-RECORD.
044500           MOVE WS-CURRENT-CONTAINER-ID   TO REC-CONTAINER-ID.
044600           MOVE WS-WIN-PERIOD-NAME (WS-WINDOW-IX) TO REC-PERIOD.
044700           IF NOT ENOUGH-DATA
044800               SET REC-NOTIFY-INFO TO TRUE
044900               MOVE 'Not enough data available' TO REC-NOTIFICATION-TEXT
045000               ADD 1 TO WS-SKIPPED-CNT
045100           ELSE
045200               PERFORM 33-FILTER-INTERVALS
045300                   THRU 3399-FILTER-INTERVALS-EXIT
045400               IF WS-FILT-CNT = ZERO
045500                   SET REC-NOTIFY-ERROR TO TRUE
045600                   MOVE 'No interval data available for percentile calc'
045700                       TO REC-NOTIFICATION-TEXT
045800                   ADD 1 TO WS-ERROR-CNT
045900               ELSE
046000                   PERFORM 34-COMPUTE-CPU-REQUEST
046100                       THRU 3499-COMPUTE-CPU-REQUEST-EXIT
046200                   PERFORM 35-COMPUTE-CPU-LIMIT
046300                       THRU 3599-COMPUTE-CPU-LIMIT-EXIT
046400                   PERFORM 36-COMPUTE-MEM-REQUEST
046500                       THRU 3699-COMPUTE-MEM-REQUEST-EXIT
046600                   PERFORM 37-COMPUTE-MEM-LIMIT
046700                       THRU 3799-COMPUTE-MEM-LIMIT-EXIT
046800                   PERFORM 38-COMPUTE-DURATION-HOURS
046900                       THRU 3899-COMPUTE-DURATION-HOURS-EXIT
047000               END-IF
047100           END-IF.
047200           PERFORM 39-WRITE-PRELIM-RESULT
047300               THRU 3999-WRITE-PRELIM-RESULT-EXIT.
047400       399-PROCESS-WINDOWS-EXIT.
047500           EXIT.
047600      *
047700      ******************************************************************
047800      *   2A -- MONITOR-START-DATE = MONITORING-END-TIME - WINDOW DAYS *
047900      ******************************************************************
048000      *
048100       31-COMPUTE-WINDOW-START.
048200           MOVE PC-MONITORING-END-TS
048300               TO WS-WINDOW-START-TS.
048400           MOVE WS-WIN-DURATION-DAYS (WS-WINDOW-IX)
048500               TO WS-DAY-SUB-COUNTER.
048600           PERFORM 311-SUBTRACT-ONE-DAY
048700               THRU 3119-SUBTRACT-ONE-DAY-EXIT
048800               WS-DAY-SUB-COUNTER TIMES.
048900       3199-COMPUTE-WINDOW-START-EXIT.
049000           EXIT.
049100      *
049200       311-SUBTRACT-ONE-DAY.
049300           MOVE WS-WINDOW-START-TS (1:4)  TO WS-DW-YYYY.
049400           MOVE WS-WINDOW-START-TS (6:2)  TO WS-DW-MM.
049500           MOVE WS-WINDOW-START-TS (9:2)  TO WS-DW-DD.
049600           PERFORM 3111-SET-LEAP-YEAR-SWITCH
049700               THRU 3119-SET-LEAP-YEAR-SWITCH-EXIT.
049800           IF WS-LEAP-YEAR
049900               MOVE 29 TO WS-DAYS-IN-MONTH (2)
050000           ELSE
050100               MOVE 28 TO WS-DAYS-IN-MONTH (2)
050200           END-IF.
050300           IF WS-DW-DD > 1
050400               SUBTRACT 1 FROM WS-DW-DD
050500           ELSE
050600               IF WS-DW-MM > 1
050700                   SUBTRACT 1 FROM WS-DW-MM
050800               ELSE
050900                   MOVE 12 TO WS-DW-MM
051000                   SUBTRACT 1 FROM WS-DW-YYYY
051100               END-IF
051200               SET WS-DIM-IX TO WS-DW-MM
051300               MOVE WS-DAYS-IN-MONTH (WS-DIM-IX) TO WS-DW-DD
051400           END-IF.
051500           MOVE WS-DW-YYYY TO WS-WINDOW-START-TS (1:4).
051600           MOVE WS-DW-MM   TO WS-WINDOW-START-TS (6:2).
051700           MOVE WS-DW-DD   TO WS-WINDOW-START-TS (9:2).
051800       3119-SUBTRACT-ONE-DAY-EXIT.
051900           EXIT.
052000      *
052100       3111-SET-LEAP-YEAR-SWITCH.
052200           MOVE 'N' TO WS-LEAP-YEAR-IND.
052300           DIVIDE WS-DW-YYYY BY 4 GIVING WS-SORT-I
052400               REMAINDER WS-LEAP-REMAINDER-4.
052500           IF WS-LEAP-REMAINDER-4 = ZERO
052600               DIVIDE WS-DW-YYYY BY 100 GIVING WS-SORT-I
052700                   REMAINDER WS-LEAP-REMAINDER-100
052800               IF WS-LEAP-REMAINDER-100 NOT = ZERO
052900                   MOVE 'Y' TO WS-LEAP-YEAR-IND
053000               ELSE
053100                   DIVIDE WS-DW-YYYY BY 400 GIVING WS-SORT-I
053200                       REMAINDER WS-LEAP-REMAINDER-400
053300                   IF WS-LEAP-REMAINDER-400 = ZERO
053400                       MOVE 'Y' TO WS-LEAP-YEAR-IND
053500                   END-IF
053600               END-IF
053700           END-IF.
053800       3119-SET-LEAP-YEAR-SWITCH-EXIT.
053900           EXIT.
054000      *
054100      ******************************************************************
054200      *   2B -- "NOT ENOUGH DATA" TEST                                  *
054300      ******************************************************************
054400      *    KZ92-011 -- MONITOR-START-DATE < MIN-DATE AND DURATION-DAYS  *
054500      *    NOT = 1 MEANS THIS WINDOW REACHES FURTHER BACK THAN THE      *
054600      *    FEED GOES, EXCEPT THE ONE-DAY WINDOW IS ALWAYS ATTEMPTED.    *
054700      *
054800       32-CHECK-ENOUGH-DATA.
054900           IF WS-WINDOW-START-TS >= WS-IV-MIN-DATE
055000                   OR WS-WIN-DURATION-DAYS (WS-WINDOW-IX) = 1
055100               SET ENOUGH-DATA TO TRUE
055200           ELSE
055300               SET NOT-ENOUGH-DATA TO TRUE
055400           END-IF.
055500       3299-CHECK-ENOUGH-DATA-EXIT.
055600           EXIT.
055700      *
055800      ******************************************************************
055900      *   2C -- FILTER THE LOADED INTERVALS INTO THE WINDOW             *
056000      ******************************************************************
056100      *
056200       33-FILTER-INTERVALS.
056300           MOVE ZERO TO WS-FILT-CNT.
056400           MOVE ZERO TO WS-FILT-DUR-SUM.
056500           MOVE ZERO TO WS-FILT-MAX-CPU.
056600           MOVE ZERO TO WS-FILT-MAX-POD-CPU.
056700           MOVE ZERO TO WS-FILT-MAX-MEM.
056800           MOVE ZERO TO WS-FILT-MAX-POD-MEM.
056900           PERFORM 331-FILTER-ONE-INTERVAL
057000               THRU 3319-FILTER-ONE-INTERVAL-EXIT
057100               VARYING WS-IV-IX FROM 1 BY 1
057200               UNTIL WS-IV-IX > WS-IV-TABLE-CNT.
057300       3399-FILTER-INTERVALS-EXIT.
057400           EXIT.
057500      *
057600       331-FILTER-ONE-INTERVAL.
057700           IF WS-IVT-START-TS (WS-IV-IX) < WS-WINDOW-START-TS
057800               GO TO 3319-FILTER-ONE-INTERVAL-EXIT
057900           END-IF.
058000           IF WS-IVT-START-TS (WS-IV-IX) >
058100                   PC-MONITORING-END-TS
058200               GO TO 3319-FILTER-ONE-INTERVAL-EXIT
058300           END-IF.
058400           ADD 1 TO WS-FILT-CNT.
058500           SET WS-CPU-REQ-IX TO WS-FILT-CNT.
058600           SET WS-MEM-REQ-IX TO WS-FILT-CNT.
058700           COMPUTE WS-CPU-REQ-VAL (WS-CPU-REQ-IX) ROUNDED =
058800               WS-IVT-CPU-SUM (WS-IV-IX) + WS-IVT-THR-SUM (WS-IV-IX).
058900           MOVE WS-IVT-RSS-SUM (WS-IV-IX)
059000               TO WS-MEM-REQ-VAL (WS-MEM-REQ-IX).
059100           ADD WS-IVT-DUR-MIN (WS-IV-IX) TO WS-FILT-DUR-SUM.
059200           IF WS-IVT-CPU-MAX (WS-IV-IX) + WS-IVT-THR-MAX (WS-IV-IX)
059300                   > WS-FILT-MAX-CPU
059400               COMPUTE WS-FILT-MAX-CPU ROUNDED =
059500                   WS-IVT-CPU-MAX (WS-IV-IX) + WS-IVT-THR-MAX (WS-IV-IX)
059600           END-IF.
059700           IF WS-IVT-CPU-AVG (WS-IV-IX) NOT = ZERO
059800               COMPUTE WS-SORT-SWAP-CPU ROUNDED =
059900                   WS-IVT-CPU-SUM (WS-IV-IX) / WS-IVT-CPU-AVG (WS-IV-IX)
060000               IF WS-SORT-SWAP-CPU > WS-FILT-MAX-POD-CPU
060100                   MOVE WS-SORT-SWAP-CPU TO WS-FILT-MAX-POD-CPU
060200               END-IF
060300           END-IF.
060400           IF WS-IVT-MEM-MAX (WS-IV-IX) > WS-FILT-MAX-MEM
060500               MOVE WS-IVT-MEM-MAX (WS-IV-IX) TO WS-FILT-MAX-MEM
060600           END-IF.
060700           IF WS-IVT-MEM-AVG (WS-IV-IX) NOT = ZERO
060800               COMPUTE WS-SORT-SWAP-MEM ROUNDED =
060900                   WS-IVT-MEM-SUM (WS-IV-IX) / WS-IVT-MEM-AVG (WS-IV-IX)
061000               IF WS-SORT-SWAP-MEM > WS-FILT-MAX-POD-MEM
061100                   MOVE WS-SORT-SWAP-MEM TO WS-FILT-MAX-POD-MEM
061200               END-IF
061300           END-IF.
061400       3319-FILTER-ONE-INTERVAL-EXIT.
061500           EXIT.
061600      *
061700      ******************************************************************
061800      *   2D -- CPU REQUEST: 90TH PERCENTILE OF (SUM + THROTTLE-SUM)    *
061900      ******************************************************************
062000      *    KZ96-003 -- NEAREST-RANK PERCENTILE, NOT INTERPOLATED.       *
062100      *
062200       34-COMPUTE-CPU-REQUEST.
062300           MOVE WS-FILT-CNT TO WS-PCTL-N.
062400           PERFORM 54-BUBBLE-SORT-CPU
062500               THRU 5499-BUBBLE-SORT-CPU-EXIT.
062600           PERFORM 51-PERCENTILE-RANK
062700               THRU 5199-PERCENTILE-RANK-EXIT.
062800           SET WS-CPU-REQ-IX TO WS-PCTL-RANK.
062900           MOVE WS-CPU-REQ-VAL (WS-CPU-REQ-IX) TO REC-CPU-REQUEST.
063000       3499-COMPUTE-CPU-REQUEST-EXIT.
063100           EXIT.
063200      *
063300      ******************************************************************
063400      *   2D -- CPU LIMIT: MAX-CPU TIMES MAX-PODS                       *
063500      ******************************************************************
063600      *
063700       35-COMPUTE-CPU-LIMIT.
063800           COMPUTE REC-CPU-LIMIT ROUNDED =
063900               WS-FILT-MAX-CPU * WS-FILT-MAX-POD-CPU.
064000       3599-COMPUTE-CPU-LIMIT-EXIT.
064100           EXIT.
064200      *
064300      ******************************************************************
064400      *   2D -- MEMORY REQUEST: 90TH PERCENTILE OF MEM-RSS-SUM          *
064500      ******************************************************************
064600      *
064700       36-COMPUTE-MEM-REQUEST.
064800           MOVE WS-FILT-CNT TO WS-PCTL-N.
064900           PERFORM 55-BUBBLE-SORT-MEM
065000               THRU 5599-BUBBLE-SORT-MEM-EXIT.
065100           PERFORM 51-PERCENTILE-RANK
065200               THRU 5199-PERCENTILE-RANK-EXIT.
065300           SET WS-MEM-REQ-IX TO WS-PCTL-RANK.
065400           MOVE WS-MEM-REQ-VAL (WS-MEM-REQ-IX) TO REC-MEM-REQUEST.
065500       3699-COMPUTE-MEM-REQUEST-EXIT.
065600           EXIT.
065700      *
065800      ******************************************************************
065900      *   2D -- MEMORY LIMIT: MAX-MEM TIMES MAX-PODS                    *
066000      ******************************************************************
066100      *
066200       37-COMPUTE-MEM-LIMIT.
066300           COMPUTE REC-MEM-LIMIT ROUNDED =
066400               WS-FILT-MAX-MEM * WS-FILT-MAX-POD-MEM.
066500       3799-COMPUTE-MEM-LIMIT-EXIT.
066600           EXIT.
066700      *
066800      ******************************************************************
066900      *   2E -- DURATION TOTAL, MINUTES TO HOURS                        *
067000      ******************************************************************
067100      *
067200       38-COMPUTE-DURATION-HOURS.
067300           COMPUTE REC-DURATION-HOURS ROUNDED =
067400               WS-FILT-DUR-SUM / 60.
067500       3899-COMPUTE-DURATION-HOURS-EXIT.
067600           EXIT.
067700      *
067800      ******************************************************************
067900      *   2F -- WRITE THE PRELIMINARY RESULT RECORD                     *
068000      ******************************************************************
068100      *
068200       39-WRITE-PRELIM-RESULT.
068300           WRITE KZRECTMP-REC FROM RECOMMENDATION-RESULT-RECORD.
068400           IF WS-RECTMP-STATUS NOT = '00'
068500               DISPLAY 'WRITE ERROR ON KZRECTMP - ' WS-RECTMP-STATUS
068600               GO TO EOJ99-ABEND
068700           END-IF.
068800           ADD 1 TO WS-PRELIM-WRITTEN-CNT.
068900       3999-WRITE-PRELIM-RESULT-EXIT.
069000           EXIT.
069100      *
069200      ******************************************************************
069300      *   5X -- SHARED PERCENTILE / SORT UTILITIES                      *
069400      ******************************************************************
069500      *    50-INDEX = CEILING(0.90 * N) COMPUTED WITHOUT AN             *
069600      *    INTRINSIC FUNCTION -- CEIL(A/B) = (A + B - 1) / B FOR        *
069700      *    POSITIVE INTEGERS, WITH A = 90 * N AND B = 100.  KZ96-003.   *
069800      *
069900       51-PERCENTILE-RANK.
070000           COMPUTE WS-PCTL-NUMERATOR = 90 * WS-PCTL-N.
070100           COMPUTE WS-PCTL-RANK =
070200               (WS-PCTL-NUMERATOR + 99) / 100.
070300           IF WS-PCTL-RANK < 1
070400               MOVE 1 TO WS-PCTL-RANK
070500           END-IF.
070600           IF WS-PCTL-RANK > WS-PCTL-N
070700               MOVE WS-PCTL-N TO WS-PCTL-RANK
070800           END-IF.
070900       5199-PERCENTILE-RANK-EXIT.
071000           EXIT.
071100      *
071200       54-BUBBLE-SORT-CPU.
071300           PERFORM 541-OUTER-PASS-CPU
071400               THRU 5419-OUTER-PASS-CPU-EXIT
071500               VARYING WS-SORT-I FROM 1 BY 1
071600               UNTIL WS-SORT-I >= WS-FILT-CNT.
071700       5499-BUBBLE-SORT-CPU-EXIT.
071800           EXIT.
071900      *
072000       541-OUTER-PASS-CPU.
072100           PERFORM 5411-INNER-PASS-CPU
072200               THRU 54119-INNER-PASS-CPU-EXIT
072300               VARYING WS-SORT-J FROM 1 BY 1
072400               UNTIL WS-SORT-J > WS-FILT-CNT - WS-SORT-I.
072500       5419-OUTER-PASS-CPU-EXIT.
072600           EXIT.
072700      *
072800       5411-INNER-PASS-CPU.
072900           SET WS-CPU-REQ-IX TO WS-SORT-J.
073000           IF WS-CPU-REQ-VAL (WS-CPU-REQ-IX) >
073100                   WS-CPU-REQ-VAL (WS-CPU-REQ-IX + 1)
073200               MOVE WS-CPU-REQ-VAL (WS-CPU-REQ-IX) TO WS-SORT-SWAP-CPU
073300               MOVE WS-CPU-REQ-VAL (WS-CPU-REQ-IX + 1)
073400                   TO WS-CPU-REQ-VAL (WS-CPU-REQ-IX)
073500               MOVE WS-SORT-SWAP-CPU TO WS-CPU-REQ-VAL (WS-CPU-REQ-IX + 1)
073600           END-IF.
073700       54119-INNER-PASS-CPU-EXIT.
073800           EXIT.
073900      *
074000       55-BUBBLE-SORT-MEM.
074100           PERFORM 551-OUTER-PASS-MEM
074200               THRU 5519-OUTER-PASS-MEM-EXIT
074300               VARYING WS-SORT-I FROM 1 BY 1
074400               UNTIL WS-SORT-I >= WS-FILT-CNT.
074500       5599-BUBBLE-SORT-MEM-EXIT.
074600           EXIT.
074700      *
074800       551-OUTER-PASS-MEM.
074900           PERFORM 5511-INNER-PASS-MEM
075000               THRU 55119-INNER-PASS-MEM-EXIT
075100               VARYING WS-SORT-J FROM 1 BY 1
075200               UNTIL WS-SORT-J > WS-FILT-CNT - WS-SORT-I.
075300       5519-OUTER-PASS-MEM-EXIT.
075400           EXIT.
075500      *
075600       5511-INNER-PASS-MEM.
075700           SET WS-MEM-REQ-IX TO WS-SORT-J.
075800           IF WS-MEM-REQ-VAL (WS-MEM-REQ-IX) >
075900                   WS-MEM-REQ-VAL (WS-MEM-REQ-IX + 1)
076000               MOVE WS-MEM-REQ-VAL (WS-MEM-REQ-IX) TO WS-SORT-SWAP-MEM
076100               MOVE WS-MEM-REQ-VAL (WS-MEM-REQ-IX + 1)
076200                   TO WS-MEM-REQ-VAL (WS-MEM-REQ-IX)
076300               MOVE WS-SORT-SWAP-MEM TO WS-MEM-REQ-VAL (WS-MEM-REQ-IX + 1)
076400           END-IF.
076500       55119-INNER-PASS-MEM-EXIT.
076600           EXIT.
076700      *
076800      ******************************************************************
076900      *                         CLOSE FILES                            *
077000      ******************************************************************
077100      *
077200       EOJ9-CLOSE-FILES.
077300           CLOSE KZIVUSE-FILE.
077400           CLOSE KZRECTMP-FILE.
077500           DISPLAY 'KZDURENG PROCESSING COMPLETE'.
077600           DISPLAY 'CONTAINERS READ:        ' WS-CONTAINERS-READ-CNT.
077700           DISPLAY 'IU RECORDS READ:        ' WS-IV-RECS-READ-CNT.
077800           DISPLAY 'WINDOWS WRITTEN:        ' WS-PRELIM-WRITTEN-CNT.
077900           DISPLAY 'WINDOWS SKIPPED:        ' WS-SKIPPED-CNT.
078000           DISPLAY 'WINDOWS IN ERROR:       ' WS-ERROR-CNT.
078100           GO TO EOJ9999-EXIT.
078200       EOJ99-ABEND.
078300           DISPLAY 'PROGRAM ABENDING - KZDURENG'.
078400           CLOSE KZIVUSE-FILE.
078500           CLOSE KZRECTMP-FILE.
078600       EOJ9999-EXIT.
078700           EXIT.
