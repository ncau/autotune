000100       IDENTIFICATION DIVISION.
000200      *
000300       PROGRAM-ID. KZLIMCAL.
000400       AUTHOR. ROBERT H TATE.
000500       INSTALLATION. ASTRAL BATCH SYSTEMS GROUP.
000600       DATE-WRITTEN. 1992-02-18.
000700       DATE-COMPILED.
000800       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900      *
001000      ******************************************************************
001100      *                                                                *
001200      *A    ABSTRACT..                                                 *
001300      *  STEP 2 OF THE NIGHTLY RECOMMENDATION RUN.  RE-READS THE       *
001400      *  PRELIMINARY RECOMMENDATION-RESULT ROWS WRITTEN BY KZDURENG    *
001500      *  AND DECIDES THE FINAL CPU AND MEMORY LIMIT FOR EACH ROW       *
001600      *  AGAINST THE CONTAINER'S CURRENTLY CONFIGURED REQUEST:LIMIT    *
001700      *  RATIO, SO THE NEW LIMIT KEEPS THE SAME HEADROOM OVER THE NEW  *
001800      *  REQUEST THAT THE OPERATOR HAD OVER THE OLD ONE.  WHEN THE     *
001900      *  CONTAINER HAS NO CURRENT LIMIT OR NO CURRENT REQUEST ON       *
002000      *  FILE, OR THE ADJUST-RATIO FEATURE IS SWITCHED OFF, THE LIMIT  *
002100      *  FALLS BACK TO A STRAIGHT COPY OF THE RECOMMENDED REQUEST.     *
002200      *  ROWS KZDURENG ALREADY MARKED INFO (NOT ENOUGH DATA) OR ERRO   *
002250      *  (NO RECOMMENDED REQUEST) PASS THROUGH WITH THE ERRO TEXT      *
002270      *  REWORDED FOR THIS STEP.  EVERY ROW LEAVES THIS PROGRAM WITH   *
002280      *  A NOTIFICATION CODE/TEXT EXPLAINING HOW THE LIMIT WAS         *
002290      *  DERIVED, OR WHY IT COULD NOT BE -- KZ05-011.                  *
002400      *                                                                *
002500      *J    JCL..                                                      *
002600      *                                                                *
002700      * //KZLIMCAL EXEC PGM=KZLIMCAL                                   *
002800      * //SYSOUT   DD SYSOUT=*                                         *
002900      * //KZPARMIN DD DSN=KZ.T0511.PARMCARD.DATA,DISP=SHR              *
003000      * //KZCURCFG DD DSN=KZ.T0511.CURCONFG.DATA,DISP=SHR              *
003100      * //KZRECTMP DD DSN=&&KZRECTMP,DISP=(OLD,DELETE,DELETE)          *
003200      * //*  KZRECTMP WAS PASSED FORWARD BY THE KZDURENG STEP -- SEE   *
003300      * //*  KZDURENG JCL BANNER.                                     *
003400      * //KZRECOUT DD DSN=KZ.T0511.RECOMEND.OUTPUT.DATA,               *
003500      * //            DISP=(,CATLG,CATLG),                            *
003600      * //            UNIT=USER,                                      *
003700      * //            SPACE=(CYL,(20,10),RLSE),                       *
003800      * //            DCB=(RECFM=FB,LRECL=190,BLKSIZE=0)               *
003900      *                                                                *
004000      *P    ENTRY PARAMETERS..                                         *
004100      *     NONE.                                                      *
004200      *                                                                *
004300      *E    ERRORS DETECTED BY THIS ELEMENT..                          *
004400      *     I/O ERROR ON FILES.  ABEND VIA 99-ABEND BELOW.             *
004500      *                                                                *
004600      *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004700      *     NONE -- RATIO AND FALLBACK ARITHMETIC ARE INLINE, SEE      *
004800      *     THE 24-SERIES PARAGRAPHS.                                 *
004900      *                                                                *
005000      *U    USER CONSTANTS AND TABLES REFERENCED..                     *
005100      *     CC-TABLE -- CONTAINER CURRENT CONFIG, LOADED ONCE AT       *
005200      *     START OF RUN AND SEARCHED BY CONTAINER-ID.                 *
005300      *                                                                *
005400      ******************************************************************
005500      *----------------------------------------------------------------*
005600      * MAINTENANCE LOG                                                *
005700      *----------------------------------------------------------------*
005800      * DATE       BY   TICKET      DESCRIPTION                        *
005900      *----------  ---  ----------  ---------------------------------*
006000      * 1992-02-18 RHT  KZ92-004    ORIGINAL RATIO-PRESERVING LIMIT    *
006100      *                             CALC -- CPU ONLY, SINGLE FILEPASS. *
006200      * 1994-08-22 JMS  KZ94-019    ADDED MEMORY RATIO CALC TO MATCH   *
006300      *                             THE WIDENED KZRESREC LAYOUT.      *
006400      * 1996-05-07 DKL  KZ96-002    FIXED ZERO-LIMIT DEFECT -- ROUTINE *
006500      *                             WAS DIVIDING BY A CURRENT-LIMIT    *
006600      *                             OF ZERO INSTEAD OF FALLING BACK.   *
006700      *                             SEE KZCURREC KZ96-003 NOTE.        *
006800      * 1997-10-02 DKL  KZ97-013    SPLIT OFF FROM THE OLD SINGLE-STEP *
006900      *                             FILEPASS -- NOW READS KZDURENG'S   *
007000      *                             PRELIMINARY WORK FILE.  ADDED THE  *
007100      *                             ADJUST-RATIO FEATURE FLAG.         *
007200      * 1998-12-03 DKL  KZY2K-004   Y2K REVIEW -- NO DATE ARITHMETIC   *
007300      *                             IN THIS PROGRAM, NO CHANGE NEEDED. *
007400      * 1999-02-18 PBQ  KZY2K-004   Y2K REVIEW SIGN-OFF.               *
007500      * 2001-07-30 RHT  KZ01-003    FINAL NOTIFICATION TEXT WIDENED TO *
007600      *                             MATCH THE 60-BYTE KZRESREC FIELD.  *
007700      * 2004-03-11 PBQ  KZ04-009    RAISED CONTAINER TABLE SIZE FROM   *
007800      *                             800 TO 2000 ENTRIES.               *
007810      * 2005-06-09 MCT  KZ05-011    SPLIT THE FALLBACK PARAGRAPH IN    *
007820      *                             TWO SO EVERY ROW GETS ITS OWN      *
007830      *                             INFO/ERRO TEXT (NO-CURRENT-LIMIT,   *
007840      *                             NO-CURRENT-REQUEST, RATIO-PRESERVED*
007850      *                             OR NO-RECOMMENDED-REQUEST) INSTEAD *
007860      *                             OF BEING BLANKED OUT AFTER THE     *
007870      *                             LIMIT WAS SET.  WIDENED KZRESREC'S *
007880      *                             TEXT FIELD TO 80 BYTES TO FIT.     *
007900      *----------------------------------------------------------------*
008000      *
008100       ENVIRONMENT DIVISION.
008200       CONFIGURATION SECTION.
008300       SPECIAL-NAMES.
008400           C01 IS TOP-OF-FORM
008500           CLASS NUMERIC-TS IS "0123456789"
008600           UPSI-0 IS KZ-RERUN-SWITCH
008700               ON STATUS IS KZ-RERUN
008800               OFF STATUS IS KZ-NOT-RERUN.
008900       INPUT-OUTPUT SECTION.
009000       FILE-CONTROL.
009100           SELECT KZPARMIN-FILE   ASSIGN TO KZPARMIN
009200               FILE STATUS IS WS-PARMIN-STATUS.
009300           SELECT KZCURCFG-FILE   ASSIGN TO KZCURCFG
009400               FILE STATUS IS WS-CURCFG-STATUS.
009500           SELECT KZRECTMP-FILE   ASSIGN TO KZRECTMP
009600               FILE STATUS IS WS-RECTMP-STATUS.
009700           SELECT KZRECOUT-FILE   ASSIGN TO KZRECOUT
009800               FILE STATUS IS WS-RECOUT-STATUS.
009900      *
010000       DATA DIVISION.
010100       FILE SECTION.
010200      *
010300       FD  KZPARMIN-FILE
010400           RECORDING MODE IS F
010500           BLOCK CONTAINS 0 RECORDS.
010600       01  KZPARMIN-REC                PIC X(80).
010700      *
010800       FD  KZCURCFG-FILE
010900           RECORDING MODE IS F
011000           BLOCK CONTAINS 0 RECORDS.
011100       01  KZCURCFG-REC                PIC X(80).
011200      *
011300       FD  KZRECTMP-FILE
011400           RECORDING MODE IS F
011500           BLOCK CONTAINS 0 RECORDS.
011600       01  KZRECTMP-REC                PIC X(190).
011700      *
011800       FD  KZRECOUT-FILE
011900           RECORDING MODE IS F
012000           BLOCK CONTAINS 0 RECORDS.
012100       01  KZRECOUT-REC                PIC X(190).
012200      *
012300       WORKING-STORAGE SECTION.
012400       01  FILLER PIC X(32)
012500           VALUE 'KZLIMCAL WORKING STORAGE BEGINS'.
012600      ******************************************************************
012700      *    FILE STATUS / SWITCH AREA                                   *
012800      ******************************************************************
012900       01  SWITCHES.
013000           05  WS-PARMIN-STATUS        PIC X(02).
013100           05  WS-CURCFG-STATUS        PIC X(02).
013200           05  WS-RECTMP-STATUS        PIC X(02).
013300           05  WS-RECOUT-STATUS        PIC X(02).
013400           05  WS-FILE-STAT-R REDEFINES WS-RECOUT-STATUS.
013500               10  WS-RECOUT-STAT1     PIC X(01).
013600               10  FILLER              PIC X(01).
013700           05  END-OF-FILE-IND         PIC X(01).
013800               88  END-OF-FILE         VALUE 'Y'.
013900               88  CONTINUE-PROCESSING VALUE 'N'.
014000           05  WS-CONTAINER-FOUND-IND  PIC X(01).
014100               88  WS-CONTAINER-FOUND     VALUE 'Y'.
014200               88  WS-CONTAINER-NOT-FOUND VALUE 'N'.
014300           05  WS-ADJUST-RATIO-SW      PIC X(01).
014400               88  WS-ADJUST-RATIO-ON  VALUE 'Y'.
014500               88  WS-ADJUST-RATIO-OFF VALUE 'N'.
014600      ******************************************************************
014700      *    PARAMETER CARD                                              *
014800      ******************************************************************
014900           COPY KZPARMCD.
015000      ******************************************************************
015100      *    CONTAINER CURRENT CONFIG -- ONE RECORD READ AT A TIME       *
015200      ******************************************************************
015300           COPY KZCURREC.
015400      ******************************************************************
015500      *    CONTAINER CURRENT CONFIG TABLE -- LOADED ONCE, SEARCHED     *
015600      *    BY CONTAINER-ID FOR EVERY PRELIMINARY RESULT ROW.  KZ04-009.*
015700      ******************************************************************
015800       01  CC-TABLE-CNT                PIC S9(4) COMP VALUE ZERO.
015900       01  CC-TABLE.
016000           05  CC-TAB-ENTRY OCCURS 2000 TIMES
016100                                INDEXED BY CC-IX.
016200               10  CC-TAB-CONTAINER-ID     PIC X(30).
016300               10  CC-TAB-CUR-CPU-REQUEST  PIC S9(7)V9(4).
016400               10  CC-TAB-CUR-CPU-LIMIT    PIC S9(7)V9(4).
016500               10  CC-TAB-CUR-MEM-REQUEST  PIC S9(9)V9(2).
016600               10  CC-TAB-CUR-MEM-LIMIT    PIC S9(9)V9(2).
016700               10  FILLER                  PIC X(06).
016800      ******************************************************************
016900      *    PRELIMINARY / FINAL RESULT RECORD (REUSED FROM KZRESREC)    *
017000      ******************************************************************
017100           COPY KZRESREC.
017200      ******************************************************************
017300      *    RATIO / FALLBACK CALCULATION WORK AREA                      *
017400      ******************************************************************
017500      *    ONE SHARED WORK AREA, LOADED BEFORE 24-CALCULATE-LIMIT IS    *
017600      *    PERFORMED AND DRAINED AFTER -- SO THE SAME ROUTINE SERVES   *
017700      *    BOTH CPU AND MEMORY WITHOUT DUPLICATING THE GUARD LOGIC.    *
017800      *    KZ92-004 / KZ96-002.                                        *
017900      ******************************************************************
018000       01  WS-CALC-REQUEST              PIC S9(9)V9(4) VALUE ZERO.
018100       01  WS-CALC-CUR-REQUEST          PIC S9(9)V9(4) VALUE ZERO.
018200       01  WS-CALC-CUR-LIMIT            PIC S9(9)V9(4) VALUE ZERO.
018300       01  WS-CALC-RESULT               PIC S9(9)V9(4) VALUE ZERO.
018400      ******************************************************************
018500      *    COUNTERS AND ACCUMULATORS                                   *
018600      ******************************************************************
018700       01  WS-COUNTERS.
018800           05  WS-CURCFG-LOADED-CNT    PIC S9(9) COMP VALUE ZERO.
018900           05  WS-PRELIM-READ-CNT      PIC S9(9) COMP VALUE ZERO.
019000           05  WS-RATIO-APPLIED-CNT    PIC S9(9) COMP VALUE ZERO.
019100      *    KZ05-011 -- PACKED-DECIMAL, LIKE SOME OF THE SHOP'S OLDER  *
019200      *    COUNTER FIELDS ELSEWHERE -- NOT EVERY COUNTER ON THIS      *
019300      *    PROGRAM NEEDS TO BE BINARY.                                *
019400           05  WS-FALLBACK-NOLIMIT-CNT PIC S9(9) COMP-3 VALUE ZERO.
019500           05  WS-FALLBACK-NOREQ-CNT   PIC S9(9) COMP VALUE ZERO.
019600           05  WS-PASSTHRU-CNT         PIC S9(9) COMP VALUE ZERO.
019700       01  FILLER PIC X(32)
019800           VALUE 'KZLIMCAL WORKING STORAGE ENDS  '.
019900      *
020000       PROCEDURE DIVISION.
020100      ******************************************************************
020200      *                        MAINLINE LOGIC                          *
020300      ******************************************************************
020400      *
020500       0-CONTROL-PROCESS.
020600           PERFORM 1-INITIALIZATION
020700               THRU 199-INITIALIZATION-EXIT.
020800           PERFORM 11-LOAD-CONTAINER-TABLE
020900               THRU 1199-LOAD-CONTAINER-TABLE-EXIT.
021000           PERFORM 12-OPEN-REMAINING-FILES
021100               THRU 1299-OPEN-REMAINING-FILES-EXIT.
021200           PERFORM 13-READ-FIRST-PRELIM-RECORD
021300               THRU 1399-READ-FIRST-PRELIM-RECORD-EXIT.
021400           PERFORM 2-MAIN-PROCESS
021500               THRU 2-MAIN-PROCESS-EXIT
021600               UNTIL END-OF-FILE.
021700           PERFORM EOJ9-CLOSE-FILES
021800               THRU EOJ9999-EXIT.
021900           GOBACK.
022000      *
022100      ******************************************************************
022200      *         INITIALIZATION -- READ THE RUN PARAMETER CARD          *
022300      ******************************************************************
022400      *    KZ97-013 -- THE ADJUST-RATIO FLAG IS READ ONCE AND HELD     *
022500      *    FOR THE WHOLE RUN.  IT REPLACES WHAT WAS ONCE A BOOLEAN ON  *
022600      *    THE ON-LINE DEPLOYMENT-INFO RECORD.                         *
022700      *
022800       1-INITIALIZATION.
022900           INITIALIZE WS-COUNTERS.
023000           SET CONTINUE-PROCESSING TO TRUE.
023100           SET WS-ADJUST-RATIO-ON TO TRUE.
023200           OPEN INPUT  KZPARMIN-FILE.
023300           IF WS-PARMIN-STATUS NOT = '00'
023400               DISPLAY 'OPEN ERROR ON KZPARMIN - ' WS-PARMIN-STATUS
023500               GO TO EOJ99-ABEND
023600           END-IF.
023700           READ KZPARMIN-FILE INTO PARM-CARD-RECORD.
023800           IF WS-PARMIN-STATUS NOT = '00'
023900               DISPLAY 'READ ERROR ON KZPARMIN - ' WS-PARMIN-STATUS
024000               GO TO EOJ99-ABEND
024100           END-IF.
024200           CLOSE KZPARMIN-FILE.
024300           IF PC-ADJUST-RATIO-OFF
024400               SET WS-ADJUST-RATIO-OFF TO TRUE
024500           END-IF.
024600       199-INITIALIZATION-EXIT.
024700           EXIT.
024800      *
024900      ******************************************************************
025000      *         LOAD THE CONTAINER CURRENT CONFIG TABLE                *
025100      ******************************************************************
025200      *    RECORD LAYOUTS: CONTAINER-CURRENT-RECORD -- LOADED ONCE SO  *
025300      *    EVERY PRELIMINARY RESULT ROW CAN BE MATCHED WITHOUT RE-     *
025400      *    READING KZCURCFG.                                          *
025500      *
025600       11-LOAD-CONTAINER-TABLE.
025700           MOVE ZERO TO CC-TABLE-CNT.
025800           OPEN INPUT KZCURCFG-FILE.
025900           IF WS-CURCFG-STATUS NOT = '00'
026000               DISPLAY 'OPEN ERROR ON KZCURCFG - ' WS-CURCFG-STATUS
026100               GO TO EOJ99-ABEND
026200           END-IF.
026300       111-LOAD-ONE-CURCFG-RECORD.
026400           READ KZCURCFG-FILE INTO CONTAINER-CURRENT-RECORD
026500               AT END
026600                   GO TO 1199-LOAD-CONTAINER-TABLE-EXIT
026700           END-READ.
026800           IF WS-CURCFG-STATUS NOT = '00' AND WS-CURCFG-STATUS NOT = '10'
026900               DISPLAY 'READ ERROR ON KZCURCFG - ' WS-CURCFG-STATUS
027000               GO TO EOJ99-ABEND
027100           END-IF.
027200           IF CC-TABLE-CNT >= 2000
027300               DISPLAY 'CONTAINER CURRENT TABLE OVERFLOW, ROW SKIPPED'
027400               GO TO 111-LOAD-ONE-CURCFG-RECORD
027500           END-IF.
027600           ADD 1 TO CC-TABLE-CNT.
027700           SET CC-IX TO CC-TABLE-CNT.
027800           MOVE CC-CONTAINER-ID   TO CC-TAB-CONTAINER-ID (CC-IX).
027900           MOVE CC-CUR-CPU-REQUEST TO CC-TAB-CUR-CPU-REQUEST (CC-IX).
028000           MOVE CC-CUR-CPU-LIMIT   TO CC-TAB-CUR-CPU-LIMIT (CC-IX).
028100           MOVE CC-CUR-MEM-REQUEST TO CC-TAB-CUR-MEM-REQUEST (CC-IX).
028200           MOVE CC-CUR-MEM-LIMIT   TO CC-TAB-CUR-MEM-LIMIT (CC-IX).
028300           ADD 1 TO WS-CURCFG-LOADED-CNT.
028400           GO TO 111-LOAD-ONE-CURCFG-RECORD.
028500       1199-LOAD-CONTAINER-TABLE-EXIT.
028600           CLOSE KZCURCFG-FILE.
028700           EXIT.
028800      *
028900      ******************************************************************
029000      *                   OPEN THE REMAINING FILES                     *
029100      ******************************************************************
029200      *
029300       12-OPEN-REMAINING-FILES.
029400           OPEN INPUT  KZRECTMP-FILE.
029500           IF WS-RECTMP-STATUS NOT = '00'
029600               DISPLAY 'OPEN ERROR ON KZRECTMP - ' WS-RECTMP-STATUS
029700               GO TO EOJ99-ABEND
029800           END-IF.
029900           OPEN OUTPUT KZRECOUT-FILE.
030000           IF WS-RECOUT-STATUS NOT = '00'
030100               DISPLAY 'OPEN ERROR ON KZRECOUT - ' WS-RECOUT-STATUS
030200               GO TO EOJ99-ABEND
030300           END-IF.
030400       1299-OPEN-REMAINING-FILES-EXIT.
030500           EXIT.
030600      *
030700      ******************************************************************
030800      *              READ AHEAD ONE PRELIMINARY RESULT ROW              *
030900      ******************************************************************
031000      *
031100       13-READ-FIRST-PRELIM-RECORD.
031200           PERFORM 131-READ-ONE-PRELIM-RECORD
031300               THRU 1319-READ-ONE-PRELIM-RECORD-EXIT.
031400       1399-READ-FIRST-PRELIM-RECORD-EXIT.
031500           EXIT.
031600      *
031700       131-READ-ONE-PRELIM-RECORD.
031800           READ KZRECTMP-FILE INTO RECOMMENDATION-RESULT-RECORD
031900               AT END
032000                   SET END-OF-FILE TO TRUE
032100           END-READ.
032200           IF WS-RECTMP-STATUS NOT = '00' AND WS-RECTMP-STATUS NOT = '10'
032300               DISPLAY 'READ ERROR ON KZRECTMP - ' WS-RECTMP-STATUS
032400               GO TO EOJ99-ABEND
032500           END-IF.
032600           IF WS-RECTMP-STATUS = '00'
032700               ADD 1 TO WS-PRELIM-READ-CNT
032800           END-IF.
032900       1319-READ-ONE-PRELIM-RECORD-EXIT.
033000           EXIT.
033100      *
033200      ******************************************************************
033300      *                        MAIN PROCESS                            *
033400      ******************************************************************
033500      *
033600       2-MAIN-PROCESS.
033700           PERFORM 22-PROCESS-PRELIM-RECORD
033800               THRU 2299-PROCESS-PRELIM-RECORD-EXIT.
033900           PERFORM 131-READ-ONE-PRELIM-RECORD
034000               THRU 1319-READ-ONE-PRELIM-RECORD-EXIT.
034100       2-MAIN-PROCESS-EXIT.
034200           EXIT.
034300      *
034400      ******************************************************************
034500      *        DECIDE THE FINAL LIMIT FOR ONE PRELIMINARY ROW          *
034600      ******************************************************************
034700      *    KZDURENG'S INFO/ERRO ROWS CARRY NO USABLE RECOMMENDED       *
034800      *    REQUEST -- THE "NO-REQUEST" GUARD IS SATISFIED BY LEAVING   *
034900      *    THEM UNTOUCHED HERE RATHER THAN BY A SEPARATE TEST.         *
035000      *
035100       22-PROCESS-PRELIM-RECORD.
035200           IF REC-NOTIFY-INFO OR REC-NOTIFY-ERROR
035300               IF REC-NOTIFY-ERROR
035400                   MOVE SPACES TO REC-NOTIFICATION-TEXT
035500                   STRING 'No recommended request available ' DELIMITED
035600                       BY SIZE 'for limit calculation' DELIMITED BY SIZE
035700                       INTO REC-NOTIFICATION-TEXT
035800               END-IF
035900               ADD 1 TO WS-PASSTHRU-CNT
036000               GO TO 225-WRITE-FINAL-RESULT
036100           END-IF.
036200           PERFORM 21-FIND-CONTAINER-CURRENT
036300               THRU 2199-FIND-CONTAINER-CURRENT-EXIT.
036400           PERFORM 221-CALCULATE-CPU-LIMIT
036500               THRU 2219-CALCULATE-CPU-LIMIT-EXIT.
036600           PERFORM 222-CALCULATE-MEM-LIMIT
036700               THRU 2229-CALCULATE-MEM-LIMIT-EXIT.
036800       225-WRITE-FINAL-RESULT.
036900           PERFORM 39-WRITE-FINAL-RESULT
037000               THRU 3999-WRITE-FINAL-RESULT-EXIT.
037100       2299-PROCESS-PRELIM-RECORD-EXIT.
037200           EXIT.
037300      *
037400      ******************************************************************
037500      *          LOOK UP THIS ROW'S CONTAINER IN CC-TABLE               *
037600      ******************************************************************
037700      *
037800       21-FIND-CONTAINER-CURRENT.
037900           SET WS-CONTAINER-NOT-FOUND TO TRUE.
038000           SET CC-IX TO 1.
038100           SEARCH CC-TAB-ENTRY
038200               AT END
038300                   SET WS-CONTAINER-NOT-FOUND TO TRUE
038400               WHEN CC-TAB-CONTAINER-ID (CC-IX) = REC-CONTAINER-ID
038500                   SET WS-CONTAINER-FOUND TO TRUE
038600           END-SEARCH.
038700       2199-FIND-CONTAINER-CURRENT-EXIT.
038800           EXIT.
038900      *
039000      ******************************************************************
039100      *                  CPU LIMIT -- LOAD AND CALCULATE               *
039200      ******************************************************************
039300      *
039400       221-CALCULATE-CPU-LIMIT.
039500           MOVE REC-CPU-REQUEST TO WS-CALC-REQUEST.
039600           IF WS-CONTAINER-FOUND
039700               MOVE CC-TAB-CUR-CPU-REQUEST (CC-IX) TO WS-CALC-CUR-REQUEST
039800               MOVE CC-TAB-CUR-CPU-LIMIT (CC-IX)   TO WS-CALC-CUR-LIMIT
039900           ELSE
040000               MOVE ZERO TO WS-CALC-CUR-REQUEST
040100               MOVE ZERO TO WS-CALC-CUR-LIMIT
040200           END-IF.
040300           PERFORM 24-CALCULATE-LIMIT
040400               THRU 2499-CALCULATE-LIMIT-EXIT.
040500           COMPUTE REC-CPU-LIMIT ROUNDED = WS-CALC-RESULT.
040600       2219-CALCULATE-CPU-LIMIT-EXIT.
040700           EXIT.
040800      *
040900      ******************************************************************
041000      *                 MEMORY LIMIT -- LOAD AND CALCULATE             *
041100      ******************************************************************
041200      *
041300       222-CALCULATE-MEM-LIMIT.
041400           MOVE REC-MEM-REQUEST TO WS-CALC-REQUEST.
041500           IF WS-CONTAINER-FOUND
041600               MOVE CC-TAB-CUR-MEM-REQUEST (CC-IX) TO WS-CALC-CUR-REQUEST
041700               MOVE CC-TAB-CUR-MEM-LIMIT (CC-IX)   TO WS-CALC-CUR-LIMIT
041800           ELSE
041900               MOVE ZERO TO WS-CALC-CUR-REQUEST
042000               MOVE ZERO TO WS-CALC-CUR-LIMIT
042100           END-IF.
042200           PERFORM 24-CALCULATE-LIMIT
042300               THRU 2499-CALCULATE-LIMIT-EXIT.
042400           COMPUTE REC-MEM-LIMIT ROUNDED = WS-CALC-RESULT.
042500       2229-CALCULATE-MEM-LIMIT-EXIT.
042600           EXIT.
042700      *
042800      ******************************************************************
042900      *    SHARED GUARD CHAIN -- SAME ROUTINE FOR CPU AND FOR MEMORY   *
043000      ******************************************************************
043100      *    GUARD ORDER: NO-CURRENT-LIMIT (OR THE ADJUST-RATIO FLAG      *
043200      *    OFF -- TREATED THE SAME AS NO CURRENT LIMIT, KZ05-011),      *
043300      *    THEN NO-CURRENT-REQUEST, THEN THE RATIO FORMULA ITSELF.      *
043400      *    THE "NO RECOMMENDED REQUEST" GUARD IS HANDLED ONE LEVEL UP   *
043500      *    IN 22-PROCESS-PRELIM-RECORD BEFORE THIS PARAGRAPH IS EVER    *
043600      *    PERFORMED.  KZ96-002 -- NEVER DIVIDE BY WS-CALC-CUR-REQUEST  *
043700      *    WITHOUT FIRST PROVING IT IS NOT ZERO.                       *
043800      *
043900      *    EACH OF THE THREE PATHS BELOW SETS ITS OWN REC-NOTIFICATION *
044000      *    CODE/TEXT -- KZ05-011 -- SO THE OUTPUT ROW ALWAYS CARRIES   *
044100      *    AN EXPLANATION OF HOW THE LIMIT WAS DERIVED.                *
044200      *
044300      *    THIS SAME ROUTINE WOULD ALSO SERVE A NAMESPACE-LEVEL RATIO  *
044400      *    CALCULATION IF A NAMESPACE-CURRENT FILE EVER JOINS          *
044500      *    KZCURCFG -- SPEC CARRIES ONLY THE CONTAINER-LEVEL FILE      *
044600      *    TODAY SO NO SECOND CALL SITE EXISTS.  KZ97-013.             *
044700      *
044800       24-CALCULATE-LIMIT.
044900           IF WS-ADJUST-RATIO-OFF OR WS-CALC-CUR-LIMIT = ZERO
045000               PERFORM 242-FALLBACK-NO-LIMIT
045100                   THRU 2429-FALLBACK-NO-LIMIT-EXIT
045200           ELSE
045300               IF WS-CALC-CUR-REQUEST = ZERO
045400                   PERFORM 243-FALLBACK-NO-REQUEST
045500                       THRU 2439-FALLBACK-NO-REQUEST-EXIT
045600               ELSE
045700                   PERFORM 241-RATIO-FORMULA
045800                       THRU 2419-RATIO-FORMULA-EXIT
045900               END-IF
046000           END-IF.
046100       2499-CALCULATE-LIMIT-EXIT.
046200           EXIT.
046300      *
046400      ******************************************************************
046500      *   NEW-LIMIT = RECOMMENDED-REQUEST * (CUR-LIMIT / CUR-REQUEST)  *
046600      ******************************************************************
046700      *
046800       241-RATIO-FORMULA.
046900           COMPUTE WS-CALC-RESULT ROUNDED = WS-CALC-REQUEST *
047000               (WS-CALC-CUR-LIMIT / WS-CALC-CUR-REQUEST).
047100           SET REC-NOTIFY-INFO TO TRUE.
047200           MOVE SPACES TO REC-NOTIFICATION-TEXT.
047300           STRING 'Limit calculated using ratio preservation (current '
047400               DELIMITED BY SIZE
047500               'limit/current request ratio)' DELIMITED BY SIZE
047600               INTO REC-NOTIFICATION-TEXT.
047700           ADD 1 TO WS-RATIO-APPLIED-CNT.
047800       2419-RATIO-FORMULA-EXIT.
047900           EXIT.
048000      *
048100      ******************************************************************
048200      *     NEW-LIMIT = RECOMMENDED-REQUEST -- NO CURRENT LIMIT        *
048300      ******************************************************************
048400      *
048500       242-FALLBACK-NO-LIMIT.
048600           MOVE WS-CALC-REQUEST TO WS-CALC-RESULT.
048700           SET REC-NOTIFY-INFO TO TRUE.
048800           MOVE SPACES TO REC-NOTIFICATION-TEXT.
048900           STRING 'No current limit available -- using recommended '
049000               DELIMITED BY SIZE
049100               'request as limit' DELIMITED BY SIZE
049200               INTO REC-NOTIFICATION-TEXT.
049300           ADD 1 TO WS-FALLBACK-NOLIMIT-CNT.
049400       2429-FALLBACK-NO-LIMIT-EXIT.
049500           EXIT.
049600      *
049700      ******************************************************************
049800      *    NEW-LIMIT = RECOMMENDED-REQUEST -- NO CURRENT REQUEST       *
049900      ******************************************************************
050000      *
050100       243-FALLBACK-NO-REQUEST.
050200           MOVE WS-CALC-REQUEST TO WS-CALC-RESULT.
050300           SET REC-NOTIFY-INFO TO TRUE.
050400           MOVE SPACES TO REC-NOTIFICATION-TEXT.
050500           STRING 'No current request available -- using recommended '
050600               DELIMITED BY SIZE
050700               'request as limit' DELIMITED BY SIZE
050800               INTO REC-NOTIFICATION-TEXT.
050900           ADD 1 TO WS-FALLBACK-NOREQ-CNT.
051000       2439-FALLBACK-NO-REQUEST-EXIT.
051100           EXIT.
051200      *
051300      ******************************************************************
051400      *                WRITE THE FINAL RESULT RECORD                   *
051500      ******************************************************************
051600      *
051700       39-WRITE-FINAL-RESULT.
051800           WRITE KZRECOUT-REC FROM RECOMMENDATION-RESULT-RECORD.
051900           IF WS-RECOUT-STATUS NOT = '00'
052000               DISPLAY 'WRITE ERROR ON KZRECOUT - ' WS-RECOUT-STATUS
052100               GO TO EOJ99-ABEND
052200           END-IF.
052300       3999-WRITE-FINAL-RESULT-EXIT.
052400           EXIT.
052500      *
052600      ******************************************************************
052700      *                         CLOSE FILES                            *
052800      ******************************************************************
052900      *
053000       EOJ9-CLOSE-FILES.
053100           CLOSE KZRECTMP-FILE.
053200           CLOSE KZRECOUT-FILE.
053300           DISPLAY 'KZLIMCAL PROCESSING COMPLETE'.
053400           DISPLAY 'CURRENT CONFIG ROWS LOADED: ' WS-CURCFG-LOADED-CNT.
053500           DISPLAY 'PRELIMINARY ROWS READ:      ' WS-PRELIM-READ-CNT.
053600           DISPLAY 'RATIO FORMULA APPLIED:      ' WS-RATIO-APPLIED-CNT.
053700           DISPLAY 'FALLBACK, NO CURRENT LIMIT: ' WS-FALLBACK-NOLIMIT-CNT.
053800           DISPLAY 'FALLBACK, NO CURRENT REQST: ' WS-FALLBACK-NOREQ-CNT.
053900           DISPLAY 'ROWS PASSED THROUGH:        ' WS-PASSTHRU-CNT.
054000           GO TO EOJ9999-EXIT.
054100       EOJ99-ABEND.
054200           DISPLAY 'PROGRAM ABENDING - KZLIMCAL'.
054300           CLOSE KZRECTMP-FILE.
054400           CLOSE KZRECOUT-FILE.
054500       EOJ9999-EXIT.
054600           EXIT.
